000100*-----------------------------------------------------------------
000200* PRODTRAN.CPY
000300*    Transaction record layout for the daily update run.  One
000400*    record per business event, applied against PRODMAST in the
000500*    order the file is read.
000600*-----------------------------------------------------------------
000700 01  PT-TRANS-REC-:TAG:.
000800     05  PT-TR-CODE-:TAG:        PIC X(01).
000900         88  PT-TR-ADD-:TAG:              VALUE "A".
001000         88  PT-TR-UPDATE-:TAG:           VALUE "U".
001100         88  PT-TR-REMOVE-:TAG:           VALUE "R".
001200         88  PT-TR-SALE-:TAG:             VALUE "S".
001300         88  PT-TR-PROCESS-BO-:TAG:       VALUE "P".
001400     05  PT-TR-PROD-ID-:TAG:     PIC X(06).
001500     05  PT-TR-NAME-:TAG:        PIC X(20).
001600     05  PT-TR-CATEGORY-:TAG:    PIC X(12).
001700     05  PT-TR-PRICE-:TAG:       PIC 9(05)V99.
001800     05  PT-TR-QTY-:TAG:         PIC 9(05).
001900     05  PT-TR-REORDER-:TAG:     PIC 9(05).
002000     05  PT-TR-DISCOUNT-:TAG:    PIC 9(03)V99.
002100     05  FILLER                  PIC X(02) VALUE SPACES.
