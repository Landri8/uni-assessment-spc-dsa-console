000100*-----------------------------------------------------------------
000200* PRODMAST.CPY
000300*    Product master record layout, shared by the daily update
000400*    and the product listing program.  The :TAG: placeholder is
000500*    resolved by the caller's COPY ... REPLACING so the same
000600*    layout can appear more than once in a program (master-in,
000700*    master-out, in-table form) without colliding data-names.
000800*-----------------------------------------------------------------
000900 01  PM-PRODUCT-REC-:TAG:.
001000     05  PM-PROD-ID-:TAG:        PIC X(06).
001100     05  PM-PROD-NAME-:TAG:      PIC X(20).
001200     05  PM-PROD-CATEGORY-:TAG:  PIC X(12).
001300     05  PM-PROD-PRICE-:TAG:     PIC 9(05)V99.
001400     05  PM-PROD-QTY-:TAG:       PIC 9(05).
001500     05  PM-PROD-REORDER-:TAG:   PIC 9(05).
001600     05  FILLER                  PIC X(02) VALUE SPACES.
