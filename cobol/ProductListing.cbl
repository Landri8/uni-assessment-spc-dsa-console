000100******************************************************************
000200* This program is to print the Product Listing report against
000300*    the product master, sorted or filtered per a listing
000400*    request record read from a small control file.
000500*
000600* Used File
000700*    - Product Master File     : INVENT-IN
000800*    - Listing Request File    : REQUEST-IN
000900*    - Run Log / Report File   : RUN-LOG
001000*
001100******************************************************************
001200 IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.                 PRODUCT-LISTING.
001500 AUTHOR.                     D. K. Whitfield.
001600 INSTALLATION.               DISTRIBUTION SYSTEMS GROUP.
001700 DATE-WRITTEN.               02/06/1991.
001800 DATE-COMPILED.
001900 SECURITY.                   UNCLASSIFIED.
002000*-----------------------------------------------------------------
002100* CHANGE LOG
002200*-----------------------------------------------------------------
002300*   DATE      BY   TICKET     DESCRIPTION
002400*   --------  ---  ---------  ------------------------------------
002500*   02/06/91  DKW  INV-0220   Original coding.  Replaces the old
002600*                             inventory/reorder print pair - this
002700*                             run just lists products the way the
002800*                             counter clerks ask for them.
002900*   10/02/91  DKW  INV-0234   Added SORT-BY-PRICE and
003000*                             SORT-BY-NAME request types,
003100*                             ascending and descending.
003200*   06/14/92  DKW  INV-0241   Added KEYWORD and CATEGORY filter
003300*                             request types; name compares are
003400*                             case-insensitive per Sales request.
003500*   09/30/92  DKW  INV-0248   Bad request type no longer abends
003600*                             the step - reported and skipped
003700*                             (CLASS WS-VALID-REQUEST-TYPES).
003800*   01/09/95  PXH  INV-0278   Bubble exchange sort reworked to
003900*                             use a hold area instead of three
004000*                             separate MOVE statements per swap.
004100*   03/03/98  PXH  INV-0311   Year 2000 review - no date fields
004200*                             in this program, no change required.
004300*                             Signed off per project Y2K-COBOL-04.
004400*   10/14/99  PXH  INV-0318   Confirmed clean under Y2K test plan;
004500*                             closed out INV-0311.
004600*   06/27/01  MCS  INV-0356   Product table capacity raised to
004700*                             100 entries, matching DAILY-UPDATE.
004800*-----------------------------------------------------------------
004900 ENVIRONMENT                 DIVISION.
005000*-----------------------------------------------------------------
005100 CONFIGURATION               SECTION.
005200 SOURCE-COMPUTER.            WHATEVER-PC.
005300 SPECIAL-NAMES.
005400     C01                        IS TOP-OF-FORM
005500     CLASS WS-VALID-REQUEST-TYPES IS "P" "N" "K" "C"
005600     CLASS WS-VALID-DIRECTIONS  IS "A" "D"
005700     UPSI-0                     ON STATUS IS PRDLIST-TRACE-ON
005800                                OFF STATUS IS PRDLIST-TRACE-OFF.
005900*-----------------------------------------------------------------
006000 INPUT-OUTPUT                SECTION.
006100 FILE-CONTROL.
006200     SELECT  INVENT-FILE-IN
006300             ASSIGN TO "INVENT-IN"
006400             ORGANIZATION IS LINE SEQUENTIAL.
006500
006600     SELECT  REQUEST-FILE-IN
006700             ASSIGN TO "REQUEST-IN"
006800             ORGANIZATION IS LINE SEQUENTIAL.
006900
007000     SELECT  RUN-LOG-OUT
007100             ASSIGN TO "RUN-LOG"
007200             ORGANIZATION IS LINE SEQUENTIAL.
007300******************************************************************
007400 DATA                        DIVISION.
007500*-----------------------------------------------------------------
007600 FILE                        SECTION.
007700 FD  INVENT-FILE-IN
007800     RECORD CONTAINS 57 CHARACTERS
007900     DATA RECORD IS PM-PRODUCT-REC-IN.
008000     COPY "PRODMAST.CPY" REPLACING ==:TAG:== BY ==IN==.
008100
008200*    One listing request per run: a sort key and direction, or a
008300*    keyword / category filter.  Whichever fields do not apply to
008400*    REQ-TYPE are left blank by whoever built the request file.
008500 FD  REQUEST-FILE-IN
008600     RECORD CONTAINS 40 CHARACTERS
008700     DATA RECORD IS REQUEST-RECORD-IN.
008800 01  REQUEST-RECORD-IN.
008900     05  REQ-TYPE            PIC X(01).
009000         88  REQ-SORT-BY-PRICE          VALUE "P".
009100         88  REQ-SORT-BY-NAME           VALUE "N".
009200         88  REQ-FILTER-KEYWORD         VALUE "K".
009300         88  REQ-FILTER-CATEGORY        VALUE "C".
009400     05  REQ-DIRECTION       PIC X(01).
009500         88  REQ-ASCENDING              VALUE "A".
009600         88  REQ-DESCENDING             VALUE "D".
009700     05  REQ-FILTER-VALUE    PIC X(20).
009800     05  FILLER              PIC X(18) VALUE SPACES.
009900
010000 FD  RUN-LOG-OUT
010100     RECORD CONTAINS 80 CHARACTERS
010200     DATA RECORD IS RUN-LOG-RECORD.
010300 01  RUN-LOG-RECORD              PIC X(80).
010400*-----------------------------------------------------------------
010500 WORKING-STORAGE             SECTION.
010600*-----------------------------------------------------------------
010700 01  SWITCHES-AND-COUNTERS.
010800     05  INVENT-EOF-SW           PIC X(01) VALUE "N".
010900         88  INVENT-EOF                    VALUE "Y".
011000     05  WS-EXCHANGE-MADE-SW     PIC X(01) VALUE "N".
011100         88  WS-EXCHANGE-MADE              VALUE "Y".
011200     05  WS-KEEP-ROW-SW          PIC X(01) VALUE "N".
011300         88  WS-KEEP-ROW                   VALUE "Y".
011400     05  FILLER                  PIC X(02) VALUE SPACES.
011500
011600 77  WS-PROD-COUNT            PIC 9(03) COMP VALUE ZERO.
011700 77  WS-PROD-SUB              PIC 9(03) COMP.
011800 77  WS-COMPARE-SUB           PIC 9(03) COMP.
011900 77  WS-PASS-LIMIT            PIC 9(03) COMP.
012000 77  WS-KEYWORD-LEN           PIC 9(02) COMP.
012100 77  WS-SCAN-SUB              PIC 9(02) COMP.
012200 77  WS-NAME-LEN              PIC 9(02) COMP.
012300 77  WS-CATEGORY-LEN          PIC 9(02) COMP.
012400
012500*    Upper/lower conversion tables for INSPECT CONVERTING - the
012600*    only case-fold tool available without a runtime FUNCTION.
012700 01  WS-CASE-FOLD-TABLES.
012800     05  WS-LOWER-ALPHABET   PIC X(26)
012900             VALUE "abcdefghijklmnopqrstuvwxyz".
013000     05  WS-UPPER-ALPHABET   PIC X(26)
013100             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013200
013300*    In-memory copy of the product master, loaded once and then
013400*    sorted or filtered in place per the listing request.
013500 01  WS-PRODUCT-TABLE.
013600     05  WS-PROD-ENTRY OCCURS 100 TIMES.
013700         10  WS-PROD-ID          PIC X(06).
013800         10  WS-PROD-NAME        PIC X(20).
013900         10  WS-PROD-NAME-UPPER  PIC X(20).
014000         10  WS-PROD-CATEGORY    PIC X(12).
014100         10  WS-PROD-CATEGORY-UP PIC X(12).
014200         10  WS-PROD-PRICE       PIC 9(05)V99.
014300         10  WS-PROD-QTY         PIC 9(05).
014400         10  WS-PROD-REORDER     PIC 9(05).
014500         10  FILLER              PIC X(02) VALUE SPACES.
014600
014700*    Exchange hold area for the bubble sort - one MOVE in, one
014800*    MOVE out, instead of three field-by-field swaps (INV-0278).
014900 01  WS-EXCHANGE-HOLD-AREA.
015000     05  WS-EXH-ID              PIC X(06).
015100     05  WS-EXH-NAME            PIC X(20).
015200     05  WS-EXH-NAME-UPPER      PIC X(20).
015300     05  WS-EXH-CATEGORY        PIC X(12).
015400     05  WS-EXH-CATEGORY-UP     PIC X(12).
015500     05  WS-EXH-PRICE           PIC 9(05)V99.
015600     05  WS-EXH-QTY             PIC 9(05).
015700     05  WS-EXH-REORDER         PIC 9(05).
015800     05  FILLER                 PIC X(02) VALUE SPACES.
015900*    Character view of the exchange hold area, displayed under
016000*    the UPSI-0 trace switch so a bad sort can be walked by hand.
016100 01  WS-EXCHANGE-HOLD-CHARS     REDEFINES WS-EXCHANGE-HOLD-AREA.
016200     05  WS-EXH-CHAR            PIC X(01) OCCURS 79 TIMES.
016300
016400*    Listing request, uppercased once at load time so keyword and
016500*    category compares never depend on the request file's case.
016600 01  WS-REQUEST-UPPER.
016700     05  WS-REQ-FILTER-UPPER     PIC X(20).
016800     05  FILLER                  PIC X(20) VALUE SPACES.
016900*    Numeric view of the same group, used only so the whole
017000*    request filter can be tested for all-spaces in one
017100*    comparison before the keyword scan is attempted.
017200 01  WS-REQUEST-UPPER-COMPACT    REDEFINES WS-REQUEST-UPPER.
017300     05  WS-REQ-COMPACT          PIC X(40).
017310
017320*    Edited fields for the detail line - PRICE carries an implied
017330*    decimal point in storage (V), never an actual character, so
017340*    it has to be moved through a ZZZZ9.99 edit before it goes
017350*    into the STRING or the line prints seven raw digits and no
017360*    decimal point (INV-0301).
017370 01  WS-QTY-EDIT                 PIC ZZZZ9.
017380 01  WS-PRICE-EDIT               PIC ZZZZ9.99.
017400
017500 01  PRDLST-DETAIL-LINE.
017600     05  PRDLST-TEXT             PIC X(78) VALUE SPACES.
017700     05  FILLER                  PIC X(02) VALUE SPACES.
017800*    Character view of the finished detail line, displayed under
017900*    the UPSI-0 trace switch when Sales disputes a printed row.
018000 01  PRDLST-DETAIL-CHARS         REDEFINES PRDLST-DETAIL-LINE.
018100     05  PRDLST-CHAR             PIC X(01) OCCURS 80 TIMES.
018200*-----------------------------------------------------------------
018300 PROCEDURE                   DIVISION.
018400*-----------------------------------------------------------------
018500* Main procedure
018600*-----------------------------------------------------------------
018700 100-PRODUCT-LISTING.
018800     PERFORM 200-INITIATE-PRODUCT-LISTING.
018900     PERFORM 200-TERMINATE-PRODUCT-LISTING.
019000
019100     STOP RUN.
019200
019300******************************************************************
019400* Open files, load the product table, read the listing request,
019500*    and apply it (sort or filter, per REQ-TYPE).
019600*-----------------------------------------------------------------
019700 200-INITIATE-PRODUCT-LISTING.
019800     PERFORM 300-OPEN-LISTING-FILES.
019900     PERFORM 300-LOAD-PRODUCT-TABLE.
020000     PERFORM 300-READ-REQUEST-RECORD.
020100     PERFORM 300-APPLY-LISTING-REQUEST.
020200
020300*-----------------------------------------------------------------
020400* Print the selected rows, close down.
020500*-----------------------------------------------------------------
020600 200-TERMINATE-PRODUCT-LISTING.
020700     PERFORM 300-PRINT-PRODUCT-LISTING.
020800     PERFORM 300-CLOSE-LISTING-FILES.
020900     PERFORM 300-OTHER-EOF-JOB.
021000
021100******************************************************************
021200 300-OPEN-LISTING-FILES.
021300     OPEN    INPUT   INVENT-FILE-IN
021400             INPUT   REQUEST-FILE-IN
021500             OUTPUT  RUN-LOG-OUT.
021600
021700*-----------------------------------------------------------------
021800 300-LOAD-PRODUCT-TABLE.
021900     PERFORM 400-READ-MASTER-RECORD.
022000     PERFORM 400-STORE-MASTER-IN-TABLE UNTIL INVENT-EOF.
022100
022200*-----------------------------------------------------------------
022300* Read the one listing request record and fold its filter value
022400*    to upper case once, here, so no later paragraph has to.
022500*-----------------------------------------------------------------
022600 300-READ-REQUEST-RECORD.
022700     READ    REQUEST-FILE-IN
022800             AT END      MOVE SPACES TO REQUEST-RECORD-IN.
022900     MOVE    REQ-FILTER-VALUE     TO WS-REQ-FILTER-UPPER.
023000     INSPECT WS-REQ-FILTER-UPPER  CONVERTING
023100             WS-LOWER-ALPHABET    TO WS-UPPER-ALPHABET.
023200
023300*-----------------------------------------------------------------
023400* Dispatch the listing request.  Sort types reorder the whole
023500*    table in place; filter types are applied row by row when
023600*    the listing is printed.  An unrecognized type is reported.
023700*-----------------------------------------------------------------
023800 300-APPLY-LISTING-REQUEST.
023900     IF  REQ-TYPE NOT = SPACE
024000                 AND REQ-TYPE IS NOT WS-VALID-REQUEST-TYPES
024100         PERFORM 400-WRITE-INVALID-REQUEST-MESSAGE
024200     ELSE
024300         EVALUATE TRUE
024400             WHEN REQ-SORT-BY-PRICE
024500                 PERFORM 400-SORT-TABLE-BY-PRICE
024600             WHEN REQ-SORT-BY-NAME
024700                 PERFORM 400-SORT-TABLE-BY-NAME
024800             WHEN OTHER
024900                 CONTINUE
025000         END-EVALUATE.
025100
025200*-----------------------------------------------------------------
025300* Print one line per qualifying product, in whatever order the
025400*    table is in after the sort step (unsorted table order for a
025500*    filter request, per the request file's own instructions).
025600*-----------------------------------------------------------------
025700 300-PRINT-PRODUCT-LISTING.
025800     PERFORM 400-PRINT-ONE-PRODUCT-ROW
025900             VARYING WS-PROD-SUB FROM 1 BY 1
026000             UNTIL WS-PROD-SUB > WS-PROD-COUNT.
026100
026200*-----------------------------------------------------------------
026300 300-OTHER-EOF-JOB.
026400     DISPLAY "PRODUCT LISTING COMPLETED.".
026500
026600*-----------------------------------------------------------------
026700 300-CLOSE-LISTING-FILES.
026800     CLOSE   INVENT-FILE-IN
026900             REQUEST-FILE-IN
027000             RUN-LOG-OUT.
027100
027200******************************************************************
027300 400-READ-MASTER-RECORD.
027400     READ    INVENT-FILE-IN
027500             AT END      MOVE "Y" TO INVENT-EOF-SW.
027600
027700*-----------------------------------------------------------------
027800 400-STORE-MASTER-IN-TABLE.
027900     ADD     1                    TO WS-PROD-COUNT.
028000     MOVE    PM-PROD-ID-IN        TO WS-PROD-ID(WS-PROD-COUNT).
028100     MOVE    PM-PROD-NAME-IN      TO WS-PROD-NAME(WS-PROD-COUNT).
028200     MOVE    PM-PROD-NAME-IN
028300                          TO WS-PROD-NAME-UPPER(WS-PROD-COUNT).
028400     INSPECT WS-PROD-NAME-UPPER(WS-PROD-COUNT) CONVERTING
028500             WS-LOWER-ALPHABET    TO WS-UPPER-ALPHABET.
028600     MOVE    PM-PROD-CATEGORY-IN
028700                          TO WS-PROD-CATEGORY(WS-PROD-COUNT).
028800     MOVE    PM-PROD-CATEGORY-IN
028900                          TO WS-PROD-CATEGORY-UP(WS-PROD-COUNT).
029000     INSPECT WS-PROD-CATEGORY-UP(WS-PROD-COUNT) CONVERTING
029100             WS-LOWER-ALPHABET    TO WS-UPPER-ALPHABET.
029200     MOVE    PM-PROD-PRICE-IN     TO WS-PROD-PRICE(WS-PROD-COUNT).
029300     MOVE    PM-PROD-QTY-IN       TO WS-PROD-QTY(WS-PROD-COUNT).
029400     MOVE    PM-PROD-REORDER-IN
029500                          TO WS-PROD-REORDER(WS-PROD-COUNT).
029600     PERFORM 400-READ-MASTER-RECORD.
029700
029800*-----------------------------------------------------------------
029900* Bubble exchange sort on unit price, ascending or descending -
030000*    ties keep whatever order they were already in.  An
030100*    unrecognized direction defaults to ascending (INV-0248).
030200*-----------------------------------------------------------------
030300 400-SORT-TABLE-BY-PRICE.
030400     IF  REQ-DIRECTION IS NOT WS-VALID-DIRECTIONS
030500         MOVE    "A"              TO REQ-DIRECTION.
030600     IF  WS-PROD-COUNT > 1
030700         MOVE    WS-PROD-COUNT    TO WS-PASS-LIMIT
030800         PERFORM 500-SORT-ONE-PASS-BY-PRICE
030900                 UNTIL NOT WS-EXCHANGE-MADE.
031000
031100*-----------------------------------------------------------------
031200* Bubble exchange sort on name, ascending or descending, always
031300*    comparing the uppercased copy of the name.
031400*-----------------------------------------------------------------
031500 400-SORT-TABLE-BY-NAME.
031600     IF  REQ-DIRECTION IS NOT WS-VALID-DIRECTIONS
031700         MOVE    "A"              TO REQ-DIRECTION.
031800     IF  WS-PROD-COUNT > 1
031900         MOVE    WS-PROD-COUNT    TO WS-PASS-LIMIT
032000         PERFORM 500-SORT-ONE-PASS-BY-NAME
032100                 UNTIL NOT WS-EXCHANGE-MADE.
032200
032300*-----------------------------------------------------------------
032400* Print the row if it qualifies for the current request, then
032500*    move on - filter requests with no match simply print nothing.
032600*-----------------------------------------------------------------
032700 400-PRINT-ONE-PRODUCT-ROW.
032800     PERFORM 500-DECIDE-IF-ROW-QUALIFIES.
032900     IF  WS-KEEP-ROW
033000         PERFORM 500-BUILD-DETAIL-LINE
033100         WRITE   RUN-LOG-RECORD   FROM PRDLST-DETAIL-LINE
033200         IF  PRDLIST-TRACE-ON
033300             DISPLAY "PRDLIST - ROW  " PRDLST-DETAIL-CHARS
033400         END-IF.
033500
033600*-----------------------------------------------------------------
033700 400-WRITE-INVALID-REQUEST-MESSAGE.                               INV-0248
033800     MOVE    SPACES               TO PRDLST-DETAIL-LINE.
033900     MOVE    "INVALID LISTING REQUEST TYPE" TO PRDLST-TEXT.
034000     WRITE   RUN-LOG-RECORD       FROM PRDLST-DETAIL-LINE.
034100
034200******************************************************************
034300 500-SORT-ONE-PASS-BY-PRICE.
034400     MOVE    "N"                  TO WS-EXCHANGE-MADE-SW.
034500     SUBTRACT 1                   FROM WS-PASS-LIMIT.
034600     PERFORM 600-COMPARE-ONE-PRICE-PAIR
034700             VARYING WS-COMPARE-SUB FROM 1 BY 1
034800             UNTIL WS-COMPARE-SUB > WS-PASS-LIMIT.
034900
035000*-----------------------------------------------------------------
035100 500-SORT-ONE-PASS-BY-NAME.
035200     MOVE    "N"                  TO WS-EXCHANGE-MADE-SW.
035300     SUBTRACT 1                   FROM WS-PASS-LIMIT.
035400     PERFORM 600-COMPARE-ONE-NAME-PAIR
035500             VARYING WS-COMPARE-SUB FROM 1 BY 1
035600             UNTIL WS-COMPARE-SUB > WS-PASS-LIMIT.
035700
035800*-----------------------------------------------------------------
035900* A row qualifies if there is no filter in effect, if its
036000*    category matches an exact (case-insensitive) filter, or if
036100*    its name contains a (case-insensitive) keyword substring.
036200*-----------------------------------------------------------------
036300 500-DECIDE-IF-ROW-QUALIFIES.
036400     MOVE    "N"                  TO WS-KEEP-ROW-SW.
036500     IF  NOT REQ-FILTER-KEYWORD AND NOT REQ-FILTER-CATEGORY
036600         MOVE    "Y"              TO WS-KEEP-ROW-SW
036700     ELSE
036800         IF  REQ-FILTER-CATEGORY
036900             IF  WS-PROD-CATEGORY-UP(WS-PROD-SUB)
037000                                  = WS-REQ-FILTER-UPPER (1:12)
037100                 MOVE    "Y"      TO WS-KEEP-ROW-SW
037200         ELSE
037300             PERFORM 600-SCAN-NAME-FOR-KEYWORD.                   INV-0241
037400
037500*-----------------------------------------------------------------
037600* Build the detail line, trimming trailing spaces off the name
037700*    and category first so the format is tight, per the spec:
037800*       <name> [<id>] - <category>: <qty> @<price>
037900*-----------------------------------------------------------------
038000 500-BUILD-DETAIL-LINE.
038100     PERFORM 600-COMPUTE-NAME-LENGTH.
038200     PERFORM 600-COMPUTE-CATEGORY-LENGTH.
038210     MOVE    WS-PROD-QTY(WS-PROD-SUB)   TO WS-QTY-EDIT.
038220     MOVE    WS-PROD-PRICE(WS-PROD-SUB) TO WS-PRICE-EDIT.
038300     MOVE    SPACES               TO PRDLST-DETAIL-LINE.
038400     STRING  WS-PROD-NAME(WS-PROD-SUB) (1:WS-NAME-LEN)
038500                                  DELIMITED BY SIZE
038600             " ["                 DELIMITED BY SIZE
038700             WS-PROD-ID(WS-PROD-SUB) DELIMITED BY SPACE
038800             "] - "               DELIMITED BY SIZE
038900             WS-PROD-CATEGORY(WS-PROD-SUB) (1:WS-CATEGORY-LEN)
039000                                  DELIMITED BY SIZE
039100             ": "                 DELIMITED BY SIZE
039200             WS-QTY-EDIT          DELIMITED BY SIZE
039300             " @"                 DELIMITED BY SIZE
039400             WS-PRICE-EDIT        DELIMITED BY SIZE
039500             INTO PRDLST-TEXT.
039600
039700******************************************************************
039800 600-COMPARE-ONE-PRICE-PAIR.
039900     IF  REQ-ASCENDING
040000         IF  WS-PROD-PRICE(WS-COMPARE-SUB)
040100                          > WS-PROD-PRICE(WS-COMPARE-SUB + 1)
040200             PERFORM 700-EXCHANGE-TWO-ROWS
040300     ELSE
040400         IF  WS-PROD-PRICE(WS-COMPARE-SUB)
040500                          < WS-PROD-PRICE(WS-COMPARE-SUB + 1)
040600             PERFORM 700-EXCHANGE-TWO-ROWS.
040700
040800*-----------------------------------------------------------------
040900 600-COMPARE-ONE-NAME-PAIR.
041000     IF  REQ-ASCENDING
041100         IF  WS-PROD-NAME-UPPER(WS-COMPARE-SUB)
041200                          > WS-PROD-NAME-UPPER(WS-COMPARE-SUB + 1)
041300             PERFORM 700-EXCHANGE-TWO-ROWS
041400     ELSE
041500         IF  WS-PROD-NAME-UPPER(WS-COMPARE-SUB)
041600                          < WS-PROD-NAME-UPPER(WS-COMPARE-SUB + 1)
041700             PERFORM 700-EXCHANGE-TWO-ROWS.
041800
041900*-----------------------------------------------------------------
042000* Case-insensitive substring search for the keyword filter -
042100*    tries the keyword starting at every position in the name.
042200*-----------------------------------------------------------------
042300 600-SCAN-NAME-FOR-KEYWORD.                                       INV-0241
042400     MOVE    ZERO                 TO WS-KEYWORD-LEN.
042500     INSPECT WS-REQ-FILTER-UPPER TALLYING WS-KEYWORD-LEN
042600             FOR CHARACTERS BEFORE INITIAL SPACE.
042700     IF  WS-KEYWORD-LEN = ZERO
042800         MOVE    "Y"              TO WS-KEEP-ROW-SW
042900     ELSE
043000         PERFORM 700-TEST-ONE-KEYWORD-POSITION
043100                 VARYING WS-SCAN-SUB FROM 1 BY 1
043200                 UNTIL WS-SCAN-SUB > 20
043300                    OR WS-KEEP-ROW.
043400
043500*-----------------------------------------------------------------
043600* Trailing-space trim, done the way this shop always has - shrink
043700*    the working length until a non-space character is found.
043800*-----------------------------------------------------------------
043900 600-COMPUTE-NAME-LENGTH.
044000     MOVE    20                   TO WS-NAME-LEN.
044100     PERFORM 700-SHRINK-NAME-LENGTH
044200             UNTIL WS-NAME-LEN = ZERO
044300                OR WS-PROD-NAME(WS-PROD-SUB) (WS-NAME-LEN:1)
044400                                  NOT = SPACE.
044500     IF  WS-NAME-LEN = ZERO
044600         MOVE    1                TO WS-NAME-LEN.
044700
044800*-----------------------------------------------------------------
044900 600-COMPUTE-CATEGORY-LENGTH.
045000     MOVE    12                   TO WS-CATEGORY-LEN.
045100     PERFORM 700-SHRINK-CATEGORY-LENGTH
045200             UNTIL WS-CATEGORY-LEN = ZERO
045300              OR WS-PROD-CATEGORY(WS-PROD-SUB) (WS-CATEGORY-LEN:1)
045400                                  NOT = SPACE.
045500     IF  WS-CATEGORY-LEN = ZERO
045600         MOVE    1                TO WS-CATEGORY-LEN.
045700
045800******************************************************************
045900 700-EXCHANGE-TWO-ROWS.
046000     MOVE    WS-PROD-ENTRY(WS-COMPARE-SUB)
046100                                  TO WS-EXCHANGE-HOLD-AREA.
046200     MOVE    WS-PROD-ENTRY(WS-COMPARE-SUB + 1)
046300                                 TO WS-PROD-ENTRY(WS-COMPARE-SUB).
046400     MOVE    WS-EXCHANGE-HOLD-AREA
046500                             TO WS-PROD-ENTRY(WS-COMPARE-SUB + 1).
046600     MOVE    "Y"                  TO WS-EXCHANGE-MADE-SW.
046700     IF  PRDLIST-TRACE-ON
046800         DISPLAY "PRDLIST - EXCHANGE " WS-EXCHANGE-HOLD-CHARS.
046900
047000*-----------------------------------------------------------------
047100* WS-SCAN-SUB is one candidate starting position; the keyword
047200*    qualifies if it matches the name starting there.
047300*-----------------------------------------------------------------
047400 700-TEST-ONE-KEYWORD-POSITION.
047500     IF  WS-SCAN-SUB + WS-KEYWORD-LEN - 1 <= 20
047600         IF  WS-PROD-NAME-UPPER(WS-PROD-SUB)
047700                 (WS-SCAN-SUB:WS-KEYWORD-LEN)
047800                           = WS-REQ-FILTER-UPPER(1:WS-KEYWORD-LEN)
047900             MOVE    "Y"          TO WS-KEEP-ROW-SW.
048000
048100*-----------------------------------------------------------------
048200 700-SHRINK-NAME-LENGTH.
048300     SUBTRACT 1                   FROM WS-NAME-LEN.
048400
048500*-----------------------------------------------------------------
048600 700-SHRINK-CATEGORY-LENGTH.
048700     SUBTRACT 1                   FROM WS-CATEGORY-LEN.
