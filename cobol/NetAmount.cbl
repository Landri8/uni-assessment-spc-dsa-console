000100******************************************************************
000200* This program is the sub program to compute the net amount of
000300*    a sale, given the quantity sold, the product's unit price,
000400*    and the discount percent to apply.
000500*
000600* Called by:
000700*    - DAILY-UPDATE  (sale recording and back-order fulfillment)
000800*
000900******************************************************************
001000 IDENTIFICATION              DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.                 NETAMNT.
001300 AUTHOR.                     R. T. Ostrowski.
001400 INSTALLATION.               DISTRIBUTION SYSTEMS GROUP.
001500 DATE-WRITTEN.               03/14/1988.
001600 DATE-COMPILED.
001700 SECURITY.                   UNCLASSIFIED.
001800*-----------------------------------------------------------------
001900* CHANGE LOG
002000*-----------------------------------------------------------------
002100*   DATE      BY   TICKET     DESCRIPTION
002200*   --------  ---  ---------  ------------------------------------
002300*   03/14/88  RTO  INV-0091   Original coding - flat unit value
002400*                             computation for inventory reports.
002500*   09/02/88  RTO  INV-0114   Added rounding to nearest cent per
002600*                             audit request from Comptroller.
002700*   05/19/89  LJM  INV-0158   Repointed for use by the nightly
002800*                             sales-and-inventory update run.
002900*   11/30/90  LJM  INV-0201   Added discount-percent parameter;
003000*                             net amount now qty * price *
003100*                             (1 - discount / 100).
003200*   02/06/91  DKW  INV-0219   Intermediate value widened to four
003300*                             decimal places so a 12.5% discount
003400*                             no longer truncates before rounding.
003500*   07/22/92  DKW  INV-0244   Added UPSI-0 diagnostic trace dump
003600*                             for use when Accounting disputes a
003700*                             computed sale amount.
003800*   01/09/95  PXH  INV-0277   Call counter added - Accounting
003900*                             wanted a run-total of calls for the
004000*                             reconciliation log.
004100*   03/03/98  PXH  INV-0311   Year 2000 review - no date fields
004200*                             in this program, no change required.
004300*                             Signed off per project Y2K-COBOL-04.
004400*   10/14/99  PXH  INV-0318   Confirmed clean under Y2K test plan;
004500*                             closed out INV-0311.
004600*   06/27/01  MCS  INV-0355   Widened LS-NET-AMOUNT sign handling
004700*                             review - no code change, comment
004800*                             only, per audit finding 2001-07.
004900*   04/11/03  MCS  INV-0388   Corrected comment header - this
005000*                             routine has not computed inventory
005100*                             extension values since INV-0201.
005150*   09/22/04  DKW  INV-0401   Removed unused WS-PERCENT-DIGITS
005160*                             CLASS test left over from drafting -
005170*                             discount range is validated by the
005180*                             calling program, not here.
005200*-----------------------------------------------------------------
005300 ENVIRONMENT                 DIVISION.
005400*-----------------------------------------------------------------
005500 CONFIGURATION               SECTION.
005600 SOURCE-COMPUTER.            WHATEVER-PC.
005700 SPECIAL-NAMES.
005800     C01                     IS TOP-OF-FORM
005900     UPSI-0                  ON STATUS IS NETAMNT-TRACE-ON
006000                             OFF STATUS IS NETAMNT-TRACE-OFF.
006200******************************************************************
006300 DATA                        DIVISION.
006400*-----------------------------------------------------------------
006500 WORKING-STORAGE             SECTION.
006600*-----------------------------------------------------------------
006700*    Count of calls made to this routine during the current run,
006800*    carried in subprogram working storage across CALLs so
006900*    Accounting's reconciliation log can print it at end of job.
007000 77  WS-CALL-COUNT           PIC 9(05)      COMP VALUE ZERO.
007100 77  WS-TRACE-IX             PIC 9(02)      COMP VALUE ZERO.
007200
007300*    Gross extension of quantity times unit price, before any
007400*    discount is applied.
007500 01  WS-GROSS-VALUE-AREA.
007600     05  WS-GROSS-VALUE      PIC 9(09)V9(04) VALUE ZERO.
007700     05  FILLER              PIC X(02)       VALUE SPACES.
007800*    Character view of the gross extension, used only when the
007900*    UPSI-0 trace switch is on, to DISPLAY the working value one
008000*    digit position at a time for the reconciliation printout.
008100 01  WS-GROSS-VALUE-CHARS    REDEFINES WS-GROSS-VALUE-AREA.
008200     05  WS-GROSS-CHAR       PIC X(01)  OCCURS 15 TIMES.
008300
008400*    Discount complement - what fraction of full price remains
008500*    after the discount, carried to four decimal places so a
008600*    discount such as 12.5% does not truncate.
008700 01  WS-DISCOUNT-AREA.
008800     05  WS-DISCOUNT-COMPL   PIC 9(01)V9(04) VALUE ZERO.
008900     05  FILLER              PIC X(03)       VALUE SPACES.
009000*    Whole-percent / fractional-percent split of the complement,
009100*    used only to build the trace DISPLAY line.
009200 01  WS-DISCOUNT-SPLIT       REDEFINES WS-DISCOUNT-AREA.
009300     05  WS-DISCOUNT-WHOLE   PIC 9(01).
009400     05  WS-DISCOUNT-FRACT   PIC 9(04).
009500     05  FILLER              PIC X(03).
009600
009700*    Net amount before final rounding, held at four decimal
009800*    places so the ROUNDED move into LS-NET-AMOUNT is a genuine
009900*    round-half-up, not a truncation.
010000 01  WS-NET-BEFORE-ROUND-AREA.
010100     05  WS-NET-BEFORE-ROUND PIC 9(09)V9(04) VALUE ZERO.
010200     05  FILLER              PIC X(02)       VALUE SPACES.
010300*    Scratch view of the pre-rounding value, snapshotted here
010400*    before the ROUNDED compute so the trace DISPLAY always shows
010500*    what came in, even though the working field is reused on the
010600*    next call.
010700 01  WS-NET-BEFORE-ROUND-SAVE REDEFINES WS-NET-BEFORE-ROUND-AREA.
010800     05  WS-NET-SAVE-VALUE   PIC 9(09)V9(04).
010900     05  FILLER              PIC X(02).
011000
011100 01  WS-TRACE-LINE.
011200     05  FILLER              PIC X(10)  VALUE "NETAMNT - ".
011300     05  WS-TRACE-QTY        PIC ZZZZ9.
011400     05  FILLER              PIC X(04)  VALUE " AT ".
011500     05  WS-TRACE-PRICE      PIC ZZZZ9.99.
011600     05  FILLER              PIC X(06)  VALUE " LESS ".
011700     05  WS-TRACE-DISCOUNT   PIC ZZ9.99.
011800     05  FILLER              PIC X(02)  VALUE "% ".
011900     05  FILLER              PIC X(05)  VALUE "NET =".
012000     05  WS-TRACE-NET        PIC ZZZZZZ9.99.
012100     05  FILLER              PIC X(10)  VALUE SPACES.
012200*-----------------------------------------------------------------
012300 LINKAGE                     SECTION.
012400*-----------------------------------------------------------------
012500 01  LINK-PARAMETERS.
012600     05  LS-TR-QTY           PIC 9(05).
012700     05  LS-TR-UNIT-PRICE    PIC 9(05)V99.
012800     05  LS-TR-DISCOUNT      PIC 9(03)V99.
012900     05  LS-NET-AMOUNT       PIC 9(07)V99.
013000******************************************************************
013100 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
013200*-----------------------------------------------------------------
013300* Main procedure
013400*-----------------------------------------------------------------
013500 100-COMPUTE-NET-AMOUNT.
013600     PERFORM 200-COMPUTE-GROSS-VALUE.
013700     PERFORM 200-COMPUTE-DISCOUNT-COMPLEMENT.
013800     PERFORM 200-COMPUTE-NET-BEFORE-ROUND.
013900     PERFORM 200-ROUND-NET-AMOUNT.
014000     ADD     1               TO  WS-CALL-COUNT.
014100     IF  NETAMNT-TRACE-ON
014200         PERFORM 200-DISPLAY-TRACE-LINE.                          INV-0244
014300
014400     EXIT    PROGRAM.
014500
014600*-----------------------------------------------------------------
014700* Extend requested quantity by the product's current unit price.
014800*-----------------------------------------------------------------
014900 200-COMPUTE-GROSS-VALUE.
015000     COMPUTE WS-GROSS-VALUE = LS-TR-QTY * LS-TR-UNIT-PRICE.
015100
015200*-----------------------------------------------------------------
015300* (100 - discount) / 100, carried to four decimal places so a
015400* discount such as 12.50 percent does not lose precision.
015500*-----------------------------------------------------------------
015600 200-COMPUTE-DISCOUNT-COMPLEMENT.
015700     COMPUTE WS-DISCOUNT-COMPL =
015800             (100 - LS-TR-DISCOUNT) / 100.
015900
016000*-----------------------------------------------------------------
016100* Apply the discount complement to the gross value.  Result is
016200* still carried at four decimal places - INV-0219.
016300*-----------------------------------------------------------------
016400 200-COMPUTE-NET-BEFORE-ROUND.
016500     COMPUTE WS-NET-BEFORE-ROUND =
016600             WS-GROSS-VALUE * WS-DISCOUNT-COMPL.
016700     MOVE    WS-NET-BEFORE-ROUND TO WS-NET-SAVE-VALUE.
016800
016900*-----------------------------------------------------------------
017000* Final round-half-up to two decimal places for the caller.
017100*-----------------------------------------------------------------
017200 200-ROUND-NET-AMOUNT.
017300     COMPUTE LS-NET-AMOUNT ROUNDED = WS-NET-SAVE-VALUE.
017400
017500*-----------------------------------------------------------------
017600* INV-0244 - Accounting reconciliation trace, on only when the
017700* job step is run with UPSI-0 set to one.
017800*-----------------------------------------------------------------
017900 200-DISPLAY-TRACE-LINE.                                          INV-0244
018000     MOVE    LS-TR-QTY        TO  WS-TRACE-QTY.
018100     MOVE    LS-TR-UNIT-PRICE TO  WS-TRACE-PRICE.
018200     MOVE    LS-TR-DISCOUNT   TO  WS-TRACE-DISCOUNT.
018300     MOVE    LS-NET-AMOUNT    TO  WS-TRACE-NET.
018400     DISPLAY WS-TRACE-LINE.
