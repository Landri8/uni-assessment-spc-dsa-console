000100******************************************************************
000200* This program is to implement the nightly Inventory and Sales
000300*    Update run against the product master.
000400*
000500* Used File
000600*    - Product Master File (in) : INVENT-IN
000700*    - Transaction File        : TRANS-IN
000800*    - Product Master File (out): INVENT-OUT
000900*    - Run Log / Report File   : RUN-LOG
001000*
001100* Replaces the old part-number receipt/sale balance-line update;
001200*    that job matched one master record against one transaction
001300*    record in part-number sequence.  This job instead loads the
001400*    whole product master into a table and applies transactions
001500*    against it one at a time, in whatever order the transaction
001600*    file arrives, because sale and back-order transactions have
001700*    to see the effect of prior transactions in the same run.
001800******************************************************************
001900 IDENTIFICATION              DIVISION.
002000*-----------------------------------------------------------------
002100 PROGRAM-ID.                 DAILY-UPDATE.
002200 AUTHOR.                     L. J. Marchetti.
002300 INSTALLATION.               DISTRIBUTION SYSTEMS GROUP.
002400 DATE-WRITTEN.               05/19/1989.
002500 DATE-COMPILED.
002600 SECURITY.                   UNCLASSIFIED.
002700*-----------------------------------------------------------------
002800* CHANGE LOG
002900*-----------------------------------------------------------------
003000*   DATE      BY   TICKET     DESCRIPTION
003100*   --------  ---  ---------  ------------------------------------
003200*   05/19/89  LJM  INV-0158   Original coding.  Replaces the old
003300*                             balance-line receipt/sale update -
003400*                             this run works from a table of the
003500*                             whole master, not a sorted match.
003600*   11/30/90  LJM  INV-0201   Added 'S' sale code, day sale log,
003700*                             and CALL to NETAMNT for net amount.
003800*   02/06/91  DKW  INV-0219   Added 'P' back-order processing and
003900*                             the back-order FIFO table.
004000*   06/14/91  DKW  INV-0227   Reorder alert added on sale
004100*                             fulfillment per Purchasing request.
004200*   02/06/91  DKW  INV-0219a  Note - alert does NOT fire on back-
004300*                             order fulfillment or on 'U' update;
004400*                             confirmed with Purchasing 06/14/91.
004500*   10/02/91  DKW  INV-0233   End-of-day report added - revenue,
004600*                             units by category, top/bottom
004700*                             sellers.  Sale log cleared after.
004800*   07/22/92  DKW  INV-0244   Run header line and UPSI-0 back-
004900*                             order diagnostic dump added for
005000*                             Accounting reconciliation runs.
005100*   01/09/95  PXH  INV-0277   Invalid transaction code now
005200*                             reported instead of abending the
005300*                             step (CLASS WS-VALID-TRAN-CODES).
005400*   03/03/98  PXH  INV-0311   Year 2000 review - DSP-YEAR carries
005500*                             a full four-digit century, ACCEPT
005600*                             FROM DATE YYYYMMDD already in use.
005700*                             Signed off per project Y2K-COBOL-04.
005800*   10/14/99  PXH  INV-0318   Confirmed clean under Y2K test plan;
005900*                             closed out INV-0311.
006000*   06/27/01  MCS  INV-0355   Product table capacity raised to
006100*                             100 entries per Purchasing request.
006200*   09/09/02  MCS  INV-0371   Back-order table capacity raised to
006300*                             50 entries; sale log to 200.
006400*   04/11/03  MCS  INV-0388   Removing a product no longer purges
006500*                             its pending back-orders - Purchasing
006600*                             wants those honored if the ID comes
006700*                             back through a later 'A' add.
006800*-----------------------------------------------------------------
006900 ENVIRONMENT                 DIVISION.
007000*-----------------------------------------------------------------
007100 CONFIGURATION               SECTION.
007200 SOURCE-COMPUTER.            WHATEVER-PC.
007300 SPECIAL-NAMES.
007400     C01                        IS TOP-OF-FORM
007500     CLASS WS-VALID-TRAN-CODES  IS "A" "U" "R" "S" "P"
007600     UPSI-0                     ON STATUS IS DAILYUPD-TRACE-ON
007700                                OFF STATUS IS DAILYUPD-TRACE-OFF.
007800*-----------------------------------------------------------------
007900 INPUT-OUTPUT                SECTION.
008000 FILE-CONTROL.
008100     SELECT  INVENT-FILE-IN
008200             ASSIGN TO "INVENT-IN"
008300             ORGANIZATION IS LINE SEQUENTIAL.
008400
008500     SELECT  TRANS-FILE-IN
008600             ASSIGN TO "TRANS-IN"
008700             ORGANIZATION IS LINE SEQUENTIAL.
008800
008900     SELECT  INVENT-FILE-OUT
009000             ASSIGN TO "INVENT-OUT"
009100             ORGANIZATION IS LINE SEQUENTIAL.
009200
009300     SELECT  RUN-LOG-OUT
009400             ASSIGN TO "RUN-LOG"
009500             ORGANIZATION IS LINE SEQUENTIAL.
009600******************************************************************
009700 DATA                        DIVISION.
009800*-----------------------------------------------------------------
009900 FILE                        SECTION.
010000 FD  INVENT-FILE-IN
010100     RECORD CONTAINS 57 CHARACTERS
010200     DATA RECORD IS PM-PRODUCT-REC-IN.
010300     COPY "PRODMAST.CPY" REPLACING ==:TAG:== BY ==IN==.
010400
010500 FD  TRANS-FILE-IN
010600     RECORD CONTAINS 63 CHARACTERS
010700     DATA RECORD IS PT-TRANS-REC-IN.
010800     COPY "PRODTRAN.CPY" REPLACING ==:TAG:== BY ==IN==.
010900
011000 FD  INVENT-FILE-OUT
011100     RECORD CONTAINS 57 CHARACTERS
011200     DATA RECORD IS PM-PRODUCT-REC-OUT.
011300     COPY "PRODMAST.CPY" REPLACING ==:TAG:== BY ==OUT==.
011400
011500 FD  RUN-LOG-OUT
011600     RECORD CONTAINS 80 CHARACTERS
011700     DATA RECORD IS RUN-LOG-RECORD.
011800 01  RUN-LOG-RECORD              PIC X(80).
011900*-----------------------------------------------------------------
012000 WORKING-STORAGE             SECTION.
012100*-----------------------------------------------------------------
012200 01  SWITCHES-AND-COUNTERS.
012300     05  INVENT-EOF-SW           PIC X(01) VALUE "N".
012400         88  INVENT-EOF                    VALUE "Y".
012500     05  TRANS-EOF-SW            PIC X(01) VALUE "N".
012600         88  TRANS-EOF                     VALUE "Y".
012700     05  WS-PROD-FOUND-SW        PIC X(01) VALUE "N".
012800         88  WS-PROD-FOUND                 VALUE "Y".
012900     05  WS-CATEGORY-FOUND-SW    PIC X(01) VALUE "N".
013000         88  WS-CATEGORY-FOUND             VALUE "Y".
013100     05  WS-TOP-FOUND-SW         PIC X(01) VALUE "N".
013200         88  WS-TOP-FOUND                  VALUE "Y".
013300     05  WS-BOTTOM-FOUND-SW      PIC X(01) VALUE "N".
013400         88  WS-BOTTOM-FOUND               VALUE "Y".
013500     05  FILLER                  PIC X(02) VALUE SPACES.
013600
013700*    Subscripts and small work counters - all binary, none of
013800*    these are ever written to a file.
013900 77  WS-PROD-SUB              PIC 9(03) COMP.
014000 77  WS-PROD-FOUND-IX         PIC 9(03) COMP.
014100 77  WS-BO-SUB                PIC 9(03) COMP.
014200 77  WS-CAT-SUB               PIC 9(03) COMP.
014300 77  WS-CATEGORY-FOUND-IX     PIC 9(03) COMP.
014400 77  WS-SALE-SUB              PIC 9(03) COMP.
014500 77  WS-TOP-SUB               PIC 9(03) COMP.
014600 77  WS-BOTTOM-SUB            PIC 9(03) COMP.
014700 77  WS-BACKORDER-PASS-DEPTH  PIC 9(03) COMP.
014800 77  WS-BACKORDER-PASS-DONE   PIC 9(03) COMP.
014900 77  WS-STRING-PTR            PIC 9(03) COMP.
015000 77  WS-MIN-SALE-QTY          PIC 9(05) COMP.
015100 77  WS-MAX-SALE-QTY          PIC 9(05) COMP.
015200 77  WS-SEARCH-KEY            PIC X(06).
015300 77  WS-CATEGORY-SEARCH-NAME  PIC X(12).
015400
015500*    In-memory product master, keyed by product ID.  Loaded once
015600*    at the start of the run and rewritten to INVENT-FILE-OUT in
015700*    table order at the end.  Purchasing is good with 100 slots.
015800 01  WS-PRODUCT-TABLE.
015900     05  WS-PROD-COUNT           PIC 9(03) COMP VALUE ZERO.
016000     05  WS-PROD-ENTRY OCCURS 100 TIMES.
016100         10  WS-PROD-ID          PIC X(06).
016200         10  WS-PROD-NAME        PIC X(20).
016300         10  WS-PROD-CATEGORY    PIC X(12).
016400         10  WS-PROD-PRICE       PIC 9(05)V99.
016500         10  WS-PROD-QTY         PIC 9(05).
016600         10  WS-PROD-REORDER     PIC 9(05).
016700         10  FILLER              PIC X(02) VALUE SPACES.
016800
016900*    Pending back-orders, oldest first.  Entry 1 is always the
017000*    head of the queue - dequeue shifts the rest down one slot.
017100 01  WS-BACKORDER-TABLE.
017200     05  WS-BACKORDER-COUNT      PIC 9(03) COMP VALUE ZERO.
017300     05  WS-BACKORDER-ENTRY OCCURS 50 TIMES.
017400         10  WS-BO-PROD-ID       PIC X(06).
017500         10  WS-BO-QTY           PIC 9(05).
017600         10  WS-BO-DISCOUNT      PIC 9(03)V99.
017700         10  FILLER              PIC X(02) VALUE SPACES.
017800
017900*    Entry dequeued off the head of the back-order table while a
018000*    'P' pass is deciding whether to fulfill it or send it back
018100*    to the tail of the queue.
018200 01  WS-BACKORDER-HOLD-AREA.
018300     05  WS-BOH-PROD-ID          PIC X(06).
018400     05  WS-BOH-QTY              PIC 9(05).
018500     05  WS-BOH-DISCOUNT         PIC 9(03)V99.
018600     05  FILLER                  PIC X(02) VALUE SPACES.
018700*    Character view of the held entry, displayed one byte at a
018800*    time under the UPSI-0 trace switch when Accounting wants to
018900*    see exactly what moved through a back-order pass.
019000 01  WS-BACKORDER-HOLD-CHARS     REDEFINES WS-BACKORDER-HOLD-AREA.
019100     05  WS-BOH-CHAR             PIC X(01) OCCURS 18 TIMES.
019200
019300*    The day's sale log - one entry per fulfilled sale, whether
019400*    fulfilled directly or out of the back-order queue.  Cleared
019500*    by the end-of-day report so the next run starts at zero.
019600 01  WS-SALE-LOG-TABLE.
019700     05  WS-SALE-COUNT           PIC 9(03) COMP VALUE ZERO.
019800     05  WS-SALE-ENTRY OCCURS 200 TIMES.
019900         10  WS-SALE-PROD-ID     PIC X(06).
020000         10  WS-SALE-QTY         PIC 9(05).
020100         10  WS-SALE-AMOUNT      PIC 9(07)V99.
020200         10  FILLER              PIC X(02) VALUE SPACES.
020300
020400*    Units sold per category, built fresh each time the report
020500*    runs from whatever categories actually had a sale that day.
020600 01  WS-CATEGORY-TABLE.
020700     05  WS-CATEGORY-COUNT       PIC 9(02) COMP VALUE ZERO.
020800     05  WS-CATEGORY-ENTRY OCCURS 20 TIMES.
020900         10  WS-CAT-NAME         PIC X(12).
021000         10  WS-CAT-UNITS        PIC 9(07) COMP.
021100         10  FILLER              PIC X(01) VALUE SPACES.
021200
021300*    Distinct product IDs at the day's maximum and minimum
021400*    single-sale quantity, in first-occurrence order.
021500 01  WS-TOPSELLER-TABLE.
021600     05  WS-TOP-COUNT            PIC 9(03) COMP VALUE ZERO.
021700     05  WS-TOP-ENTRY            PIC X(06) OCCURS 200 TIMES.
021800     05  FILLER                  PIC X(01) VALUE SPACES.
021900
022000 01  WS-BOTTOMSELLER-TABLE.
022100     05  WS-BOTTOM-COUNT         PIC 9(03) COMP VALUE ZERO.
022200     05  WS-BOTTOM-ENTRY         PIC X(06) OCCURS 200 TIMES.
022300     05  FILLER                  PIC X(01) VALUE SPACES.
022400
022500*    Today's date, decomposed for the run header line.
022600 01  WS-CURRENT-DATE-RAW.
022700     05  WS-CD-YYYY              PIC 9(04).
022800     05  WS-CD-MM                PIC 9(02).
022900     05  WS-CD-DD                PIC 9(02).
023000*    Whole-number view of the same date, used only to test for a
023100*    non-zero ACCEPT before the header line is built.
023200 01  WS-CURRENT-DATE-DISPLAY     REDEFINES WS-CURRENT-DATE-RAW.
023300     05  WS-CD-ALL               PIC 9(08).
023400
023500*    Day's revenue total, accumulated as sale amounts are logged.
023600 01  WS-REVENUE-TOTAL-AREA.
023700     05  WS-REVENUE-TOTAL        PIC 9(09)V99 VALUE ZERO.
023800     05  FILLER                  PIC X(02) VALUE SPACES.
023900*    Dollars / cents split, used only for the UPSI-0 running
024000*    total trace shown after each sale during a reconciliation
024100*    run.
024200 01  WS-REVENUE-SPLIT            REDEFINES WS-REVENUE-TOTAL-AREA.
024300     05  WS-REVENUE-DOLLARS      PIC 9(09).
024400     05  WS-REVENUE-CENTS        PIC 99.
024500
024600*    Net-amount linkage parameters for CALL "NETAMNT".
024700 01  LINK-PARAMETERS.
024800     05  LS-TR-QTY               PIC 9(05).
024900     05  LS-TR-UNIT-PRICE        PIC 9(05)V99.
025000     05  LS-TR-DISCOUNT          PIC 9(03)V99.
025100     05  LS-NET-AMOUNT           PIC 9(07)V99.
025200
025300*    Print lines for the run log - audit messages, the run
025400*    header, and the end-of-day report body.
025500 01  WS-RUN-HEADER-LINE.
025600     05  FILLER                  PIC X(20) VALUE
025700                                  "DAILY UPDATE RUN OF ".
025800     05  WS-RH-MM                PIC 99.
025900     05  FILLER                  PIC X(01) VALUE "/".
026000     05  WS-RH-DD                PIC 99.
026100     05  FILLER                  PIC X(01) VALUE "/".
026200     05  WS-RH-YYYY              PIC 9999.
026300     05  FILLER                  PIC X(51) VALUE SPACES.
026400
026500 01  WS-AUDIT-LINE.
026600     05  WS-AUDIT-PROD-ID        PIC X(06).
026700     05  FILLER                  PIC X(01) VALUE SPACE.
026800     05  WS-AUDIT-TEXT           PIC X(50).
026900     05  FILLER                  PIC X(23) VALUE SPACES.
027000
027100 01  WS-SEPARATOR-LINE.
027200     05  FILLER                  PIC X(32) VALUE ALL "=".
027300     05  FILLER                  PIC X(48) VALUE SPACES.
027400
027500 01  WS-BLANK-LINE.
027600     05  FILLER                  PIC X(80) VALUE SPACES.
027700
027800 01  WS-REPORT-LINE.
027900     05  WS-REPORT-TEXT          PIC X(78) VALUE SPACES.
028000     05  FILLER                  PIC X(02) VALUE SPACES.
028100
028200 01  WS-REVENUE-EDIT-LINE.
028300     05  FILLER                 PIC X(15) VALUE "Total Revenue: ".
028400     05  WS-REV-EDIT             PIC ZZZZZZ9.99.
028500     05  FILLER                  PIC X(55) VALUE SPACES.
028600
028700 01  WS-CATEGORY-EDIT-LINE.
028800     05  FILLER                  PIC X(02) VALUE SPACES.
028900     05  WS-CAT-EDIT-NAME        PIC X(12).
029000     05  FILLER                  PIC X(02) VALUE ": ".
029100     05  WS-CAT-EDIT-UNITS       PIC ZZZZZZ9.
029200     05  FILLER                  PIC X(57) VALUE SPACES.
029300******************************************************************
029400 PROCEDURE                   DIVISION.
029500*-----------------------------------------------------------------
029600* Main procedure
029700*-----------------------------------------------------------------
029800 100-DAILY-UPDATE.
029900     PERFORM 200-INITIATE-DAILY-UPDATE.
030000     PERFORM 200-PROCESS-ONE-TRANSACTION UNTIL TRANS-EOF.
030100     PERFORM 200-TERMINATE-DAILY-UPDATE.
030200
030300     STOP RUN.
030400
030500******************************************************************
030600* Open all files, load the product master into the table, print
030700*    the run header, and read the first transaction.
030800*-----------------------------------------------------------------
030900 200-INITIATE-DAILY-UPDATE.
031000     PERFORM 300-OPEN-ALL-FILES.
031100     PERFORM 300-PRINT-RUN-HEADER.
031200     PERFORM 300-LOAD-PRODUCT-TABLE.
031300     PERFORM 300-READ-TRANS-FILE-IN.
031400
031500*-----------------------------------------------------------------
031600* Dispatch one transaction record on TR-CODE, then read the next
031700*    one.  An unrecognized code is reported, not abended.
031800*-----------------------------------------------------------------
031900 200-PROCESS-ONE-TRANSACTION.
032000     PERFORM 300-DISPATCH-TRANSACTION.
032100     PERFORM 300-READ-TRANS-FILE-IN.
032200
032300*-----------------------------------------------------------------
032400* Run the end-of-day report, rewrite the product master, and
032500*    close down.
032600*-----------------------------------------------------------------
032700 200-TERMINATE-DAILY-UPDATE.
032800     PERFORM 300-PRINT-DAILY-REPORT.
032900     PERFORM 300-REWRITE-PRODUCT-TABLE.
033000     PERFORM 300-CLOSE-ALL-FILES.
033100     PERFORM 300-OTHER-EOF-JOB.
033200
033300******************************************************************
033400 300-OPEN-ALL-FILES.
033500     OPEN    INPUT   INVENT-FILE-IN
033600             INPUT   TRANS-FILE-IN
033700             OUTPUT  INVENT-FILE-OUT
033800             OUTPUT  RUN-LOG-OUT.
033900
034000*-----------------------------------------------------------------
034100* INV-0244 - date-stamp the run so Accounting can match a run log
034200*    back to a job number in the operations log.
034300*-----------------------------------------------------------------
034400 300-PRINT-RUN-HEADER.
034500     ACCEPT   WS-CURRENT-DATE-RAW FROM DATE YYYYMMDD.
034600     MOVE     WS-CD-MM            TO WS-RH-MM.
034700     MOVE     WS-CD-DD            TO WS-RH-DD.
034800     MOVE     WS-CD-YYYY          TO WS-RH-YYYY.
034900     WRITE    RUN-LOG-RECORD      FROM WS-RUN-HEADER-LINE.
035000     WRITE    RUN-LOG-RECORD      FROM WS-BLANK-LINE.
035100
035200*-----------------------------------------------------------------
035300* Read the whole product master, sequentially, into the table.
035400*-----------------------------------------------------------------
035500 300-LOAD-PRODUCT-TABLE.
035600     PERFORM 400-READ-MASTER-RECORD.
035700     PERFORM 400-STORE-MASTER-IN-TABLE UNTIL INVENT-EOF.
035800
035900*-----------------------------------------------------------------
036000* Dispatch on the transaction code.  Sale and back-order are the
036100*    only codes that can add to the day's sale log.
036200*-----------------------------------------------------------------
036300 300-DISPATCH-TRANSACTION.                                        INV-0277
036400     IF  PT-TR-CODE-IN IS NOT WS-VALID-TRAN-CODES
036500         PERFORM 400-WRITE-INVALID-CODE-MESSAGE
036600     ELSE
036700         EVALUATE TRUE
036800             WHEN PT-TR-ADD-IN
036900                 PERFORM 400-ADD-PRODUCT
037000             WHEN PT-TR-UPDATE-IN
037100                 PERFORM 400-UPDATE-PRODUCT
037200             WHEN PT-TR-REMOVE-IN
037300                 PERFORM 400-REMOVE-PRODUCT
037400             WHEN PT-TR-SALE-IN
037500                 PERFORM 400-RECORD-SALE
037600             WHEN PT-TR-PROCESS-BO-IN
037700                 PERFORM 400-PROCESS-BACKORDERS
037800         END-EVALUATE.
037900
038000*-----------------------------------------------------------------
038100* Print the end-of-day report and clear the sale log so tomorrow
038200*    starts at zero.  The back-order queue is left untouched.
038300*-----------------------------------------------------------------
038400 300-PRINT-DAILY-REPORT.
038500     IF  WS-SALE-COUNT = ZERO
038600         PERFORM 400-PRINT-NO-SALES-REPORT
038700     ELSE
038800         PERFORM 400-ACCUM-REVENUE-TOTAL
038900         PERFORM 400-ACCUM-CATEGORY-TOTALS
039000         PERFORM 400-FIND-MIN-MAX-QTY
039100         PERFORM 400-COLLECT-TOP-BOTTOM
039200         PERFORM 400-PRINT-REPORT-BODY.
039300     MOVE    ZERO                TO WS-SALE-COUNT.
039400
039500*-----------------------------------------------------------------
039600* Rewrite the product table back to the master, in table order.
039700*-----------------------------------------------------------------
039800 300-REWRITE-PRODUCT-TABLE.
039900     PERFORM 400-WRITE-ONE-PRODUCT-RECORD
040000             VARYING WS-PROD-SUB FROM 1 BY 1
040100             UNTIL WS-PROD-SUB > WS-PROD-COUNT.
040200
040300*-----------------------------------------------------------------
040400 300-OTHER-EOF-JOB.
040500     DISPLAY "DAILY UPDATE COMPLETED - CALLS TO NETAMNT DONE.".
040600
040700*-----------------------------------------------------------------
040800 300-CLOSE-ALL-FILES.
040900     CLOSE   INVENT-FILE-IN
041000             TRANS-FILE-IN
041100             INVENT-FILE-OUT
041200             RUN-LOG-OUT.
041300
041400*-----------------------------------------------------------------
041500 300-READ-TRANS-FILE-IN.
041600     READ    TRANS-FILE-IN
041700             AT END      MOVE "Y" TO TRANS-EOF-SW.
041800
041900******************************************************************
042000 400-READ-MASTER-RECORD.
042100     READ    INVENT-FILE-IN
042200             AT END      MOVE "Y" TO INVENT-EOF-SW.
042300
042400*-----------------------------------------------------------------
042500 400-STORE-MASTER-IN-TABLE.
042600     ADD     1                    TO WS-PROD-COUNT.
042700     MOVE    PM-PROD-ID-IN        TO WS-PROD-ID(WS-PROD-COUNT).
042800     MOVE    PM-PROD-NAME-IN      TO WS-PROD-NAME(WS-PROD-COUNT).
042900     MOVE    PM-PROD-CATEGORY-IN
043000                              TO WS-PROD-CATEGORY(WS-PROD-COUNT).
043100     MOVE    PM-PROD-PRICE-IN     TO WS-PROD-PRICE(WS-PROD-COUNT).
043200     MOVE    PM-PROD-QTY-IN       TO WS-PROD-QTY(WS-PROD-COUNT).
043300     MOVE    PM-PROD-REORDER-IN
043400                              TO WS-PROD-REORDER(WS-PROD-COUNT).
043500     PERFORM 400-READ-MASTER-RECORD.
043600
043700*-----------------------------------------------------------------
043800* Add ('A') - reject a duplicate ID, otherwise insert at the
043900*    tail of the table.
044000*-----------------------------------------------------------------
044100 400-ADD-PRODUCT.
044200     MOVE    PT-TR-PROD-ID-IN     TO WS-SEARCH-KEY.
044300     PERFORM 500-FIND-PRODUCT-BY-ID.
044400     IF  WS-PROD-FOUND
044500         PERFORM 500-WRITE-ADD-REJECT-MESSAGE
044600     ELSE
044700         ADD     1                    TO WS-PROD-COUNT
044800         MOVE    PT-TR-PROD-ID-IN     TO WS-PROD-ID(WS-PROD-COUNT)
044900         MOVE    PT-TR-NAME-IN
045000                              TO WS-PROD-NAME(WS-PROD-COUNT)
045100         MOVE    PT-TR-CATEGORY-IN
045200                              TO WS-PROD-CATEGORY(WS-PROD-COUNT)
045300         MOVE    PT-TR-PRICE-IN
045400                              TO WS-PROD-PRICE(WS-PROD-COUNT)
045500         MOVE    PT-TR-QTY-IN
045600                              TO WS-PROD-QTY(WS-PROD-COUNT)
045700         MOVE    PT-TR-REORDER-IN
045800                              TO WS-PROD-REORDER(WS-PROD-COUNT)
045900         PERFORM 500-WRITE-ADD-SUCCESS-MESSAGE.
046000
046100*-----------------------------------------------------------------
046200* Update ('U') - absolute replacement of the on-hand quantity,
046300*    not a delta.
046400*-----------------------------------------------------------------
046500 400-UPDATE-PRODUCT.
046600     MOVE    PT-TR-PROD-ID-IN     TO WS-SEARCH-KEY.
046700     PERFORM 500-FIND-PRODUCT-BY-ID.
046800     IF  WS-PROD-FOUND
046900         MOVE    PT-TR-QTY-IN     TO WS-PROD-QTY(WS-PROD-FOUND-IX)
047000         PERFORM 500-WRITE-UPDATE-SUCCESS-MESSAGE
047100     ELSE
047200         PERFORM 500-WRITE-INVALID-ID-MESSAGE.
047300
047400*-----------------------------------------------------------------
047500* Remove ('R') - delete from the table; pending back-orders for
047600*    the ID, if any, are left exactly as they are (INV-0388).
047700*-----------------------------------------------------------------
047800 400-REMOVE-PRODUCT.
047900     MOVE    PT-TR-PROD-ID-IN     TO WS-SEARCH-KEY.
048000     PERFORM 500-FIND-PRODUCT-BY-ID.
048100     IF  WS-PROD-FOUND
048200         PERFORM 500-DELETE-TABLE-ENTRY
048300         PERFORM 500-WRITE-REMOVE-SUCCESS-MESSAGE
048400     ELSE
048500         PERFORM 500-WRITE-NOT-FOUND-MESSAGE.
048600
048700*-----------------------------------------------------------------
048800* Sale ('S') - not-found fails outright; short stock goes to the
048900*    back-order queue and still counts as accepted.
049000*-----------------------------------------------------------------
049100 400-RECORD-SALE.
049200     MOVE    PT-TR-PROD-ID-IN     TO WS-SEARCH-KEY.
049300     PERFORM 500-FIND-PRODUCT-BY-ID.
049400     IF  NOT WS-PROD-FOUND
049500         PERFORM 500-WRITE-SALE-FAILED-MESSAGE
049600     ELSE
049700         IF  WS-PROD-QTY(WS-PROD-FOUND-IX) < PT-TR-QTY-IN
049800             PERFORM 500-ENQUEUE-BACKORDER
049900             PERFORM 500-WRITE-SALE-QUEUED-MESSAGE
050000         ELSE
050100             PERFORM 500-FULFILL-SALE
050200             PERFORM 500-WRITE-SALE-RECORDED-MESSAGE
050300             PERFORM 500-CHECK-REORDER-ALERT.
050400
050500*-----------------------------------------------------------------
050600* Back-order ('P') - capture the queue depth first so a re-queued
050700*    entry is not retried within this same pass (INV-0219).
050800*-----------------------------------------------------------------
050900 400-PROCESS-BACKORDERS.
051000     IF  WS-BACKORDER-COUNT = ZERO
051100         PERFORM 500-WRITE-NO-BACKORDERS-MESSAGE
051200     ELSE
051300         MOVE    WS-BACKORDER-COUNT TO WS-BACKORDER-PASS-DEPTH
051400         MOVE    ZERO                TO WS-BACKORDER-PASS-DONE
051500         PERFORM 500-PROCESS-ONE-BACKORDER-ENTRY
051600                 UNTIL WS-BACKORDER-PASS-DONE
051700                                   >= WS-BACKORDER-PASS-DEPTH.
051800
051900*-----------------------------------------------------------------
052000* Report body once we know there is at least one sale logged.
052100*-----------------------------------------------------------------
052200 400-PRINT-NO-SALES-REPORT.                                       INV-0233
052300     WRITE   RUN-LOG-RECORD       FROM WS-SEPARATOR-LINE.
052400     MOVE    SPACES               TO WS-REPORT-LINE.
052500     MOVE    "No sales recorded today." TO WS-REPORT-TEXT.
052600     WRITE   RUN-LOG-RECORD       FROM WS-REPORT-LINE.
052700     WRITE   RUN-LOG-RECORD       FROM WS-SEPARATOR-LINE.
052800
052900*-----------------------------------------------------------------
053000 400-ACCUM-REVENUE-TOTAL.
053100     MOVE    ZERO                 TO WS-REVENUE-TOTAL.
053200     PERFORM 500-ADD-ONE-SALE-TO-REVENUE
053300             VARYING WS-SALE-SUB FROM 1 BY 1
053400             UNTIL WS-SALE-SUB > WS-SALE-COUNT.
053500
053600*-----------------------------------------------------------------
053700 400-ACCUM-CATEGORY-TOTALS.
053800     MOVE    ZERO                 TO WS-CATEGORY-COUNT.
053900     PERFORM 500-ACCUM-ONE-SALE-CATEGORY
054000             VARYING WS-SALE-SUB FROM 1 BY 1
054100             UNTIL WS-SALE-SUB > WS-SALE-COUNT.
054200
054300*-----------------------------------------------------------------
054400 400-FIND-MIN-MAX-QTY.
054500     MOVE    WS-SALE-QTY(1)       TO WS-MIN-SALE-QTY.
054600     MOVE    WS-SALE-QTY(1)       TO WS-MAX-SALE-QTY.
054700     PERFORM 500-TEST-ONE-SALE-FOR-MIN-MAX
054800             VARYING WS-SALE-SUB FROM 2 BY 1
054900             UNTIL WS-SALE-SUB > WS-SALE-COUNT.
055000
055100*-----------------------------------------------------------------
055200 400-COLLECT-TOP-BOTTOM.
055300     MOVE    ZERO                 TO WS-TOP-COUNT.
055400     MOVE    ZERO                 TO WS-BOTTOM-COUNT.
055500     PERFORM 500-TEST-ONE-SALE-FOR-TOP-BOTTOM
055600             VARYING WS-SALE-SUB FROM 1 BY 1
055700             UNTIL WS-SALE-SUB > WS-SALE-COUNT.
055800
055900*-----------------------------------------------------------------
056000 400-PRINT-REPORT-BODY.
056100     WRITE   RUN-LOG-RECORD       FROM WS-SEPARATOR-LINE.
056200     WRITE   RUN-LOG-RECORD       FROM WS-BLANK-LINE.
056300     MOVE    WS-REVENUE-TOTAL     TO WS-REV-EDIT.
056400     WRITE   RUN-LOG-RECORD       FROM WS-REVENUE-EDIT-LINE.
056500     MOVE    SPACES               TO WS-REPORT-LINE.
056600     MOVE    "Sales by Category:" TO WS-REPORT-TEXT.
056700     WRITE   RUN-LOG-RECORD       FROM WS-REPORT-LINE.
056800     PERFORM 500-PRINT-ONE-CATEGORY-LINE
056900             VARYING WS-CAT-SUB FROM 1 BY 1
057000             UNTIL WS-CAT-SUB > WS-CATEGORY-COUNT.
057100     PERFORM 500-BUILD-TOP-SELLER-LINE.
057200     WRITE   RUN-LOG-RECORD       FROM WS-REPORT-LINE.
057300     PERFORM 500-BUILD-BOTTOM-SELLER-LINE.
057400     WRITE   RUN-LOG-RECORD       FROM WS-REPORT-LINE.
057500     WRITE   RUN-LOG-RECORD       FROM WS-SEPARATOR-LINE.
057600
057700*-----------------------------------------------------------------
057800 400-WRITE-ONE-PRODUCT-RECORD.
057900     MOVE    WS-PROD-ID(WS-PROD-SUB)       TO PM-PROD-ID-OUT.
058000     MOVE    WS-PROD-NAME(WS-PROD-SUB)     TO PM-PROD-NAME-OUT.
058100     MOVE    WS-PROD-CATEGORY(WS-PROD-SUB)
058200                                  TO PM-PROD-CATEGORY-OUT.
058300     MOVE    WS-PROD-PRICE(WS-PROD-SUB)    TO PM-PROD-PRICE-OUT.
058400     MOVE    WS-PROD-QTY(WS-PROD-SUB)      TO PM-PROD-QTY-OUT.
058500     MOVE    WS-PROD-REORDER(WS-PROD-SUB)  TO PM-PROD-REORDER-OUT.
058600     WRITE   PM-PRODUCT-REC-OUT.
058700
058800*-----------------------------------------------------------------
058900 400-WRITE-INVALID-CODE-MESSAGE.
059000     MOVE    PT-TR-PROD-ID-IN     TO WS-AUDIT-PROD-ID.
059100     MOVE    "INVALID TRANSACTION CODE" TO WS-AUDIT-TEXT.
059200     WRITE   RUN-LOG-RECORD       FROM WS-AUDIT-LINE.
059300
059400******************************************************************
059500* Table search and maintenance helpers - all keyed off
059600*    WS-SEARCH-KEY, so one search paragraph serves every caller.
059700*-----------------------------------------------------------------
059800 500-FIND-PRODUCT-BY-ID.
059900     MOVE    "N"                  TO WS-PROD-FOUND-SW.
060000     MOVE    ZERO                 TO WS-PROD-FOUND-IX.
060100     PERFORM 600-TEST-ONE-PRODUCT-ENTRY
060200             VARYING WS-PROD-SUB FROM 1 BY 1
060300             UNTIL WS-PROD-SUB > WS-PROD-COUNT
060400                OR WS-PROD-FOUND.
060500
060600*-----------------------------------------------------------------
060700 500-DELETE-TABLE-ENTRY.
060800     PERFORM 600-SHIFT-ONE-PRODUCT-DOWN
060900             VARYING WS-PROD-SUB FROM WS-PROD-FOUND-IX BY 1
061000             UNTIL WS-PROD-SUB >= WS-PROD-COUNT.
061100     SUBTRACT 1                   FROM WS-PROD-COUNT.
061200
061300*-----------------------------------------------------------------
061400 500-FULFILL-SALE.
061500     SUBTRACT PT-TR-QTY-IN
061600                              FROM WS-PROD-QTY(WS-PROD-FOUND-IX).
061700     MOVE    PT-TR-QTY-IN                 TO LS-TR-QTY.
061800     MOVE    WS-PROD-PRICE(WS-PROD-FOUND-IX) TO LS-TR-UNIT-PRICE.
061900     MOVE    PT-TR-DISCOUNT-IN            TO LS-TR-DISCOUNT.
062000     CALL    "NETAMNT"            USING LINK-PARAMETERS.
062100     ADD     1                    TO WS-SALE-COUNT.
062200     MOVE    PT-TR-PROD-ID-IN
062300                              TO WS-SALE-PROD-ID(WS-SALE-COUNT).
062400     MOVE    PT-TR-QTY-IN         TO WS-SALE-QTY(WS-SALE-COUNT).
062500     MOVE    LS-NET-AMOUNT
062600                              TO WS-SALE-AMOUNT(WS-SALE-COUNT).
062700
062800*-----------------------------------------------------------------
062900 500-CHECK-REORDER-ALERT.
063000     IF  WS-PROD-QTY(WS-PROD-FOUND-IX)
063100                          < WS-PROD-REORDER(WS-PROD-FOUND-IX)
063200         PERFORM 600-WRITE-REORDER-ALERT-MESSAGE.                 INV-0227
063300
063400*-----------------------------------------------------------------
063500 500-ENQUEUE-BACKORDER.
063600     ADD     1                    TO WS-BACKORDER-COUNT.
063700     MOVE    PT-TR-PROD-ID-IN
063800                          TO WS-BO-PROD-ID(WS-BACKORDER-COUNT).
063900     MOVE    PT-TR-QTY-IN
064000                          TO WS-BO-QTY(WS-BACKORDER-COUNT).
064100     MOVE    PT-TR-DISCOUNT-IN
064200                          TO WS-BO-DISCOUNT(WS-BACKORDER-COUNT).
064300
064400*-----------------------------------------------------------------
064500 500-PROCESS-ONE-BACKORDER-ENTRY.                                 INV-0219
064600     PERFORM 600-DEQUEUE-FRONT-BACKORDER.
064700     ADD     1                    TO WS-BACKORDER-PASS-DONE.
064800     MOVE    WS-BOH-PROD-ID       TO WS-SEARCH-KEY.
064900     PERFORM 500-FIND-PRODUCT-BY-ID.
065000     IF  WS-PROD-FOUND AND WS-PROD-QTY(WS-PROD-FOUND-IX)
065100                                  NOT LESS THAN WS-BOH-QTY
065200         PERFORM 600-FULFILL-BACKORDER-ENTRY
065300     ELSE
065400         PERFORM 600-REQUEUE-BACKORDER-ENTRY.
065500
065600*-----------------------------------------------------------------
065700 500-ADD-ONE-SALE-TO-REVENUE.
065800     ADD     WS-SALE-AMOUNT(WS-SALE-SUB) TO WS-REVENUE-TOTAL.
065900     IF  DAILYUPD-TRACE-ON
066000         PERFORM 600-DISPLAY-REVENUE-TRACE.
066100
066200*-----------------------------------------------------------------
066300 500-ACCUM-ONE-SALE-CATEGORY.
066400     MOVE    WS-SALE-PROD-ID(WS-SALE-SUB) TO WS-SEARCH-KEY.
066500     PERFORM 500-FIND-PRODUCT-BY-ID.
066600     IF  WS-PROD-FOUND
066700         MOVE    WS-PROD-CATEGORY(WS-PROD-FOUND-IX)
066800                                  TO WS-CATEGORY-SEARCH-NAME
066900         PERFORM 600-FIND-CATEGORY-ENTRY
067000         IF  WS-CATEGORY-FOUND
067100             ADD     WS-SALE-QTY(WS-SALE-SUB)
067200                             TO WS-CAT-UNITS(WS-CATEGORY-FOUND-IX)
067300         ELSE
067400             ADD     1            TO WS-CATEGORY-COUNT
067500             MOVE    WS-CATEGORY-SEARCH-NAME
067600                                 TO WS-CAT-NAME(WS-CATEGORY-COUNT)
067700             MOVE    WS-SALE-QTY(WS-SALE-SUB)
067800                               TO WS-CAT-UNITS(WS-CATEGORY-COUNT).
067900
068000*-----------------------------------------------------------------
068100 500-TEST-ONE-SALE-FOR-MIN-MAX.
068200     IF  WS-SALE-QTY(WS-SALE-SUB) < WS-MIN-SALE-QTY
068300         MOVE    WS-SALE-QTY(WS-SALE-SUB) TO WS-MIN-SALE-QTY.
068400     IF  WS-SALE-QTY(WS-SALE-SUB) > WS-MAX-SALE-QTY
068500         MOVE    WS-SALE-QTY(WS-SALE-SUB) TO WS-MAX-SALE-QTY.
068600
068700*-----------------------------------------------------------------
068800 500-TEST-ONE-SALE-FOR-TOP-BOTTOM.
068900     IF  WS-SALE-QTY(WS-SALE-SUB) = WS-MAX-SALE-QTY
069000         MOVE    WS-SALE-PROD-ID(WS-SALE-SUB) TO WS-SEARCH-KEY
069100         PERFORM 600-FIND-IN-TOP-LIST
069200         IF  NOT WS-TOP-FOUND
069300             ADD     1            TO WS-TOP-COUNT
069400             MOVE    WS-SALE-PROD-ID(WS-SALE-SUB)
069500                                  TO WS-TOP-ENTRY(WS-TOP-COUNT).
069600     IF  WS-SALE-QTY(WS-SALE-SUB) = WS-MIN-SALE-QTY
069700         MOVE    WS-SALE-PROD-ID(WS-SALE-SUB) TO WS-SEARCH-KEY
069800         PERFORM 600-FIND-IN-BOTTOM-LIST
069900         IF  NOT WS-BOTTOM-FOUND
070000             ADD     1            TO WS-BOTTOM-COUNT
070100             MOVE    WS-SALE-PROD-ID(WS-SALE-SUB)
070200                              TO WS-BOTTOM-ENTRY(WS-BOTTOM-COUNT).
070300
070400*-----------------------------------------------------------------
070500 500-PRINT-ONE-CATEGORY-LINE.
070600     MOVE    WS-CAT-NAME(WS-CAT-SUB)  TO WS-CAT-EDIT-NAME.
070700     MOVE    WS-CAT-UNITS(WS-CAT-SUB) TO WS-CAT-EDIT-UNITS.
070800     WRITE   RUN-LOG-RECORD           FROM WS-CATEGORY-EDIT-LINE.
070900
071000*-----------------------------------------------------------------
071100 500-BUILD-TOP-SELLER-LINE.
071200     MOVE    SPACES               TO WS-REPORT-LINE.
071300     MOVE    1                    TO WS-STRING-PTR.
071400     STRING  "Top Seller(s): "    DELIMITED BY SIZE
071500             INTO WS-REPORT-TEXT
071600             WITH POINTER WS-STRING-PTR.
071700     PERFORM 600-APPEND-ONE-TOP-ID
071800             VARYING WS-TOP-SUB FROM 1 BY 1
071900             UNTIL WS-TOP-SUB > WS-TOP-COUNT.
072000
072100*-----------------------------------------------------------------
072200 500-BUILD-BOTTOM-SELLER-LINE.
072300     MOVE    SPACES               TO WS-REPORT-LINE.
072400     MOVE    1                    TO WS-STRING-PTR.
072500     STRING  "Bottom Seller(s): " DELIMITED BY SIZE
072600             INTO WS-REPORT-TEXT
072700             WITH POINTER WS-STRING-PTR.
072800     PERFORM 600-APPEND-ONE-BOTTOM-ID
072900             VARYING WS-BOTTOM-SUB FROM 1 BY 1
073000             UNTIL WS-BOTTOM-SUB > WS-BOTTOM-COUNT.
073100
073200*-----------------------------------------------------------------
073300* Audit messages - one paragraph per outcome.
073400*-----------------------------------------------------------------
073500 500-WRITE-ADD-SUCCESS-MESSAGE.
073600     MOVE    PT-TR-PROD-ID-IN     TO WS-AUDIT-PROD-ID.
073700     MOVE    "PRODUCT ADDED"      TO WS-AUDIT-TEXT.
073800     WRITE   RUN-LOG-RECORD       FROM WS-AUDIT-LINE.
073900
074000 500-WRITE-ADD-REJECT-MESSAGE.
074100     MOVE    PT-TR-PROD-ID-IN     TO WS-AUDIT-PROD-ID.
074200     MOVE    "ADD REJECTED - ID EXISTS" TO WS-AUDIT-TEXT.
074300     WRITE   RUN-LOG-RECORD       FROM WS-AUDIT-LINE.
074400
074500 500-WRITE-UPDATE-SUCCESS-MESSAGE.
074600     MOVE    PT-TR-PROD-ID-IN     TO WS-AUDIT-PROD-ID.
074700     MOVE    "STOCK UPDATED"      TO WS-AUDIT-TEXT.
074800     WRITE   RUN-LOG-RECORD       FROM WS-AUDIT-LINE.
074900
075000 500-WRITE-INVALID-ID-MESSAGE.
075100     MOVE    PT-TR-PROD-ID-IN     TO WS-AUDIT-PROD-ID.
075200     MOVE    "INVALID PRODUCT ID"  TO WS-AUDIT-TEXT.
075300     WRITE   RUN-LOG-RECORD       FROM WS-AUDIT-LINE.
075400
075500 500-WRITE-REMOVE-SUCCESS-MESSAGE.
075600     MOVE    PT-TR-PROD-ID-IN     TO WS-AUDIT-PROD-ID.
075700     MOVE    "PRODUCT REMOVED"    TO WS-AUDIT-TEXT.
075800     WRITE   RUN-LOG-RECORD       FROM WS-AUDIT-LINE.
075900
076000 500-WRITE-NOT-FOUND-MESSAGE.
076100     MOVE    PT-TR-PROD-ID-IN     TO WS-AUDIT-PROD-ID.
076200     MOVE    "PRODUCT NOT FOUND"  TO WS-AUDIT-TEXT.
076300     WRITE   RUN-LOG-RECORD       FROM WS-AUDIT-LINE.
076400
076500 500-WRITE-SALE-FAILED-MESSAGE.
076600     MOVE    PT-TR-PROD-ID-IN     TO WS-AUDIT-PROD-ID.
076700     MOVE    "SALE FAILED - CHECK STOCK OR ID" TO WS-AUDIT-TEXT.
076800     WRITE   RUN-LOG-RECORD       FROM WS-AUDIT-LINE.
076900
077000 500-WRITE-SALE-QUEUED-MESSAGE.
077100     MOVE    PT-TR-PROD-ID-IN     TO WS-AUDIT-PROD-ID.
077200     MOVE    "SALE QUEUED AS BACK-ORDER" TO WS-AUDIT-TEXT.
077300     WRITE   RUN-LOG-RECORD       FROM WS-AUDIT-LINE.
077400
077500 500-WRITE-SALE-RECORDED-MESSAGE.
077600     MOVE    PT-TR-PROD-ID-IN     TO WS-AUDIT-PROD-ID.
077700     MOVE    "SALE RECORDED"      TO WS-AUDIT-TEXT.
077800     WRITE   RUN-LOG-RECORD       FROM WS-AUDIT-LINE.
077900
078000 500-WRITE-NO-BACKORDERS-MESSAGE.
078100     MOVE    SPACES               TO WS-AUDIT-PROD-ID.
078200     MOVE    "NO BACK-ORDERS PENDING" TO WS-AUDIT-TEXT.
078300     WRITE   RUN-LOG-RECORD       FROM WS-AUDIT-LINE.
078400
078500******************************************************************
078600 600-TEST-ONE-PRODUCT-ENTRY.
078700     IF  WS-PROD-ID(WS-PROD-SUB) = WS-SEARCH-KEY
078800         MOVE    "Y"              TO WS-PROD-FOUND-SW
078900         MOVE    WS-PROD-SUB      TO WS-PROD-FOUND-IX.
079000
079100*-----------------------------------------------------------------
079200 600-SHIFT-ONE-PRODUCT-DOWN.
079300     MOVE    WS-PROD-ENTRY(WS-PROD-SUB + 1)
079400                                  TO WS-PROD-ENTRY(WS-PROD-SUB).
079500
079600*-----------------------------------------------------------------
079700 600-WRITE-REORDER-ALERT-MESSAGE.                                 INV-0227
079800     MOVE    PT-TR-PROD-ID-IN     TO WS-AUDIT-PROD-ID.
079900     MOVE    "REORDER ALERT - STOCK BELOW THRESHOLD"
080000                                            TO WS-AUDIT-TEXT.
080100     WRITE   RUN-LOG-RECORD       FROM WS-AUDIT-LINE.
080200
080300*-----------------------------------------------------------------
080400 600-DEQUEUE-FRONT-BACKORDER.
080500     MOVE    WS-BACKORDER-ENTRY(1) TO WS-BACKORDER-HOLD-AREA.
080600     PERFORM 700-SHIFT-ONE-BACKORDER-DOWN
080700             VARYING WS-BO-SUB FROM 1 BY 1
080800             UNTIL WS-BO-SUB >= WS-BACKORDER-COUNT.
080900     SUBTRACT 1                   FROM WS-BACKORDER-COUNT.
081000     IF  DAILYUPD-TRACE-ON
081100         PERFORM 700-DISPLAY-BACKORDER-TRACE.
081200
081300*-----------------------------------------------------------------
081400 600-FULFILL-BACKORDER-ENTRY.
081500     SUBTRACT WS-BOH-QTY
081600                              FROM WS-PROD-QTY(WS-PROD-FOUND-IX).
081700     MOVE    WS-BOH-QTY                     TO LS-TR-QTY.
081800     MOVE    WS-PROD-PRICE(WS-PROD-FOUND-IX) TO LS-TR-UNIT-PRICE.
081900     MOVE    WS-BOH-DISCOUNT                TO LS-TR-DISCOUNT.
082000     CALL    "NETAMNT"            USING LINK-PARAMETERS.
082100     ADD     1                    TO WS-SALE-COUNT.
082200     MOVE    WS-BOH-PROD-ID
082300                              TO WS-SALE-PROD-ID(WS-SALE-COUNT).
082400     MOVE    WS-BOH-QTY           TO WS-SALE-QTY(WS-SALE-COUNT).
082500     MOVE    LS-NET-AMOUNT
082600                              TO WS-SALE-AMOUNT(WS-SALE-COUNT).
082700     MOVE    WS-BOH-PROD-ID       TO WS-AUDIT-PROD-ID.
082800     MOVE    "BACK-ORDER PROCESSED" TO WS-AUDIT-TEXT.
082900     WRITE   RUN-LOG-RECORD       FROM WS-AUDIT-LINE.
083000
083100*-----------------------------------------------------------------
083200 600-REQUEUE-BACKORDER-ENTRY.
083300     ADD     1                    TO WS-BACKORDER-COUNT.
083400     MOVE    WS-BACKORDER-HOLD-AREA
083500                        TO WS-BACKORDER-ENTRY(WS-BACKORDER-COUNT).
083600     MOVE    WS-BOH-PROD-ID       TO WS-AUDIT-PROD-ID.
083700     MOVE    "BACK-ORDER STILL PENDING" TO WS-AUDIT-TEXT.
083800     WRITE   RUN-LOG-RECORD       FROM WS-AUDIT-LINE.
083900
084000*-----------------------------------------------------------------
084100 600-FIND-CATEGORY-ENTRY.
084200     MOVE    "N"                  TO WS-CATEGORY-FOUND-SW.
084300     MOVE    ZERO                 TO WS-CATEGORY-FOUND-IX.
084400     PERFORM 700-TEST-ONE-CATEGORY-ENTRY
084500             VARYING WS-CAT-SUB FROM 1 BY 1
084600             UNTIL WS-CAT-SUB > WS-CATEGORY-COUNT
084700                OR WS-CATEGORY-FOUND.
084800
084900*-----------------------------------------------------------------
085000 600-FIND-IN-TOP-LIST.
085100     MOVE    "N"                  TO WS-TOP-FOUND-SW.
085200     PERFORM 700-TEST-ONE-TOP-ENTRY
085300             VARYING WS-TOP-SUB FROM 1 BY 1
085400             UNTIL WS-TOP-SUB > WS-TOP-COUNT
085500                OR WS-TOP-FOUND.
085600
085700*-----------------------------------------------------------------
085800 600-FIND-IN-BOTTOM-LIST.
085900     MOVE    "N"                  TO WS-BOTTOM-FOUND-SW.
086000     PERFORM 700-TEST-ONE-BOTTOM-ENTRY
086100             VARYING WS-BOTTOM-SUB FROM 1 BY 1
086200             UNTIL WS-BOTTOM-SUB > WS-BOTTOM-COUNT
086300                OR WS-BOTTOM-FOUND.
086400
086500*-----------------------------------------------------------------
086600 600-APPEND-ONE-TOP-ID.
086700     IF  WS-TOP-SUB > 1
086800         STRING  ", "             DELIMITED BY SIZE
086900                 INTO WS-REPORT-TEXT
087000                 WITH POINTER WS-STRING-PTR.
087100     STRING  WS-TOP-ENTRY(WS-TOP-SUB) DELIMITED BY SPACE
087200             INTO WS-REPORT-TEXT
087300             WITH POINTER WS-STRING-PTR.
087400
087500*-----------------------------------------------------------------
087600 600-APPEND-ONE-BOTTOM-ID.
087700     IF  WS-BOTTOM-SUB > 1
087800         STRING  ", "             DELIMITED BY SIZE
087900                 INTO WS-REPORT-TEXT
088000                 WITH POINTER WS-STRING-PTR.
088100     STRING  WS-BOTTOM-ENTRY(WS-BOTTOM-SUB) DELIMITED BY SPACE
088200             INTO WS-REPORT-TEXT
088300             WITH POINTER WS-STRING-PTR.
088400
088500*-----------------------------------------------------------------
088600 600-DISPLAY-REVENUE-TRACE.
088700     MOVE    WS-REVENUE-TOTAL
088800                          TO WS-REVENUE-DOLLARS WS-REVENUE-CENTS.
088900     DISPLAY "DAILYUPD - REVENUE SO FAR " WS-REVENUE-DOLLARS
089000             "." WS-REVENUE-CENTS.
089100
089200******************************************************************
089300 700-SHIFT-ONE-BACKORDER-DOWN.
089400     MOVE    WS-BACKORDER-ENTRY(WS-BO-SUB + 1)
089500                                 TO WS-BACKORDER-ENTRY(WS-BO-SUB).
089600
089700*-----------------------------------------------------------------
089800 700-DISPLAY-BACKORDER-TRACE.
089900     DISPLAY "DAILYUPD - BACKORDER HOLD " WS-BACKORDER-HOLD-CHARS.
090000
090100*-----------------------------------------------------------------
090200 700-TEST-ONE-CATEGORY-ENTRY.
090300     IF  WS-CAT-NAME(WS-CAT-SUB) = WS-CATEGORY-SEARCH-NAME
090400         MOVE    "Y"              TO WS-CATEGORY-FOUND-SW
090500         MOVE    WS-CAT-SUB       TO WS-CATEGORY-FOUND-IX.
090600
090700*-----------------------------------------------------------------
090800 700-TEST-ONE-TOP-ENTRY.
090900     IF  WS-TOP-ENTRY(WS-TOP-SUB) = WS-SEARCH-KEY
091000         MOVE    "Y"              TO WS-TOP-FOUND-SW.
091100
091200*-----------------------------------------------------------------
091300 700-TEST-ONE-BOTTOM-ENTRY.
091400     IF  WS-BOTTOM-ENTRY(WS-BOTTOM-SUB) = WS-SEARCH-KEY
091500         MOVE    "Y"              TO WS-BOTTOM-FOUND-SW.
